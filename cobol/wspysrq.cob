000010******************************************************
000020*                                                     *
000030*   Record Definition For Salary Request             *
000040*              File                                  *
000050*      Sequential file - no key, read in sequence    *
000060******************************************************
000070*  File size 26 bytes (21 used + 5 filler).
000080*
000090*  Adapted from the Pay detail record (formerly wspypay,
000100*   Pay-Emp-No/Pay-Interval/Pay-Eff-Date/Pay-Apply-No/
000110*   Pay-Units/Pay-Amt) to carry one employee-month to be
000120*   proated by py200 instead of a pay-period apply detail.
000130*
000140* 29/10/25 vbc - Created as Pay record (wspypay).
000150* 06/12/26 jrc -    R0118 Taken over for salary-run request
000160*                   record. Pay-Emp-No renamed Sr-User-Id,
000170*                   Pay-Eff-Date split into Sr-Year/Sr-Month,
000180*                   Pay-Amt renamed Sr-Base-Salary, Pay-Units/
000190*                   Pay-Interval/Pay-Apply-No/Pay-Reporting-Cat/
000200*                   Pay-Extended dropped - not used by the
000210*                   proration calculation.
000220* 14/01/27 vbc -    R0124 Filler added to pad record to the
000230*                   26 byte extract length agreed with HR.
000240*
000250 01  PY-Salary-Request-Record.
000260     03  SR-USER-ID            PIC 9(09).
000270*                                     Employee id.
000280     03  SR-YEAR               PIC 9(04).
000290*                                     Calendar year to process.
000300     03  SR-MONTH              PIC 9(02).
000310*                                     Calendar month, 1 thru 12.
000320     03  SR-BASE-SALARY        PIC S9(09)V9(02) COMP-3.
000330*                                     Monthly base salary as
000340*                                     supplied, 2 decimals.
000350     03  FILLER                PIC X(05).
000360*
