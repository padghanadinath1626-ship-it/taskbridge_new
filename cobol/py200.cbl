000010*****************************************************************
000020*                                                                *
000030*     TASKBRIDGE MONTHLY SALARY RUN - SALARY COMPUTE & REGISTER *
000040*                                                                *
000050*****************************************************************
000060*
000070 IDENTIFICATION DIVISION.
000080*=================================================================
000090*
000100 PROGRAM-ID.     PY200.
000110*
000120 AUTHOR.         V B COEN.
000130*
000140 INSTALLATION.   APPLEWOOD COMPUTERS - PAYROLL DIVISION.
000150*
000160 DATE-WRITTEN.   29/10/1993.
000170*
000180 DATE-COMPILED.
000190*
000200 SECURITY.       COPYRIGHT (C) 1993 - 2027 AND LATER, V B COEN.
000210*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
000220*                SEE THE FILE COPYING FOR DETAILS.
000230*
000240*    REMARKS.    TASKBRIDGE MONTHLY SALARY RUN.
000250*                READS ONE SALARY-REQUEST PER EMPLOYEE-MONTH,
000260*                PRORATES THE BASE SALARY AGAINST ATTENDANCE AND
000270*                APPROVED LEAVE FOR THAT MONTH, POSTS ONE SALARY
000280*                RECORD PER REQUEST AND PRINTS THE SALARY
000290*                REGISTER SUMMARY WITH CONTROL TOTALS.
000300*
000310*                THIS PROGRAM USES RW (REPORT WRITER) FOR THE
000320*                REGISTER SUMMARY.
000330*
000340*    VERSION.    SEE PROG-NAME IN WS.
000350*
000360*    CALLED MODULES.
000370*                NONE.
000380*
000390*    FUNCTIONS USED.
000400*                NONE - THIS SHOP'S 1990'S COMPILER DOES NOT
000410*                CARRY INTRINSIC FUNCTIONS, SO ALL DATE WORK IS
000420*                DONE BY HAND IN THE BB9XX PARAGRAPHS BELOW.
000430*
000440*    FILES USED.
000450*                SALREQ.  SALARY REQUEST EXTRACT (ONE PER MONTH).
000460*                ATTEXT.  ATTENDANCE EXTRACT FOR THE MONTH.
000470*                LVEEXT.  APPROVED/REJECTED LEAVE EXTRACT.
000480*                SALOUT.  SALARY REGISTER OUTPUT (PER REQUEST).
000490*                SALRPT.  SALARY REGISTER SUMMARY PRINT FILE.
000500*
000510*    ERROR MESSAGES USED.
000520*                PY200-01 THRU PY200-06.
000530*
000540* CHANGES.
000550* 29/10/93 VBC  - WRITTEN AS THE CHECK/PAYMENT REGISTER - SEE
000560*                 PYRGSTR FOR THE EARLIER PAYROLL HISTORY THIS
000570*                 PROGRAM WAS SPLIT OFF FROM.
000580* 22/06/95 VBC  - R0041 FILE STATUS CHECKED ON EVERY OPEN, PER
000590*                 THE SHOP'S NEW ABEND-AVOIDANCE STANDARD.
000600* 18/11/99 JRC  - R0067 YEAR 2000 REMEDIATION - THE EMPLOYEE/
000610*                 PAY-PERIOD DATE FIELDS ON THIS PROGRAM'S
000620*                 RECORDS WIDENED TO FULL 4-DIGIT CENTURY, THE
000630*                 OLD 2-DIGIT YEAR WINDOWING DROPPED.
000640* 30/08/02 VBC  - R0078 Y2K FOLLOW-UP AUDIT - CONFIRMED NO
000650*                 RESIDUAL 2-DIGIT DATE COMPARES LEFT IN ANY
000660*                 CALC PARAGRAPH.
000670* 14/01/27 VBC  - R0124 REWORKED FROM THE CHECK/PAYMENT REGISTER
000680*                 TO THE TASKBRIDGE MONTHLY SALARY SPEC - RECORD
000690*                 LAYOUTS AND CALC PARAGRAPHS REPLACED, FILE
000700*                 HISTORY CARRIED FORWARD UNDER THIS PROGRAM-ID.
000710* 16/01/27 VBC  - R0125 ADDED BB900 THRU BB950 PRORATION LOGIC
000720*                 AND THE SALARY REGISTER SUMMARY REPORT.
000730* 21/01/27 JRC  - R0127 ATTENDANCE AND LEAVE ARE NOW LOADED INTO
000740*                 WORKING-STORAGE TABLES AND SCANNED, NOT READ
000750*                 WITH A KEY - THIS BUILD'S RUN-TIME HAS NO ISAM
000760*                 SUPPORT FOR LINE SEQUENTIAL FILES.
000770* 02/02/27 VBC  - R0129 Y2K FOLLOW-UP REVIEW - SAL-YEAR AND
000780*                 ATT-DATE/LV-START-DATE/LV-END-DATE RECONFIRMED
000790*                 FULL 4-DIGIT CENTURY AFTER THE RECORD LAYOUT
000800*                 REWORK ABOVE.
000810* 09/02/27 JRC  - R0130 BB910 LEAP YEAR TEST CORRECTED - WAS
000820*                 TESTING YEAR NOT DIVISIBLE BY 400 AS A LEAP
000830*                 YEAR, FLIPPED THE WRONG WAY ROUND ON CENTURY
000840*                 YEARS.
000850* 23/02/27 JRC  - R0132 BB931 WAS COUNTING EVERY APPROVED LEAVE
000860*                 ROW FOR THE USER REGARDLESS OF MONTH - LEAVE
000870*                 TABLE NOW CARRIES LV-START-DATE AND BB931
000880*                 TESTS YEAR/MONTH AGAINST THE REQUEST.
000890* 02/03/27 JRC  - R0133 WS-ATT-TBL-CNT/WS-LVE-TBL-CNT AND THEIR
000900*                 SCAN INDEXES WIDENED FROM BINARY-CHAR - A
000910*                 1-BYTE COUNTER WAS WRAPPING AT 255 ROWS, WELL
000920*                 UNDER THE 4000/2000 OCCURS ON THE TWO TABLES.
000930* 02/03/27 VBC  - R0134 CC-DAYS-IN-MONTH WAS ONE LITERAL SHORT
000940*                 OF ITS 12 OCCURRENCES (NO DECEMBER ENTRY, AND
000950*                 AUG-NOV ONE MONTH ADRIFT) - REBUILT FROM A
000960*                 SINGLE REDEFINED LITERAL, SEE WS-CALENDAR-LIST.
000970* 02/03/27 JRC  - R0135 WS-WORK-DATE9 AND WS-DAY-COUNTS9 WERE
000980*                 REDEFINES WITH NO PARAGRAPH EVER MOVING TO OR
000990*                 READING THEM - DROPPED, ALONG WITH THE COMMENTS
001000*                 CLAIMING BB910 AND AA050 USED THEM.
001010* 02/03/27 JRC  - R0136 WSPYATT TRAILING FILLER DROPPED - THE
001020*                 ATTENDANCE EXTRACT'S 24-BYTE LENGTH IS FIXED
001030*                 BY THE UPSTREAM FEED, SO THE EXTRA 2 BYTES
001040*                 OVERSHOT THE FILE LAYOUT RATHER THAN PADDING IT.
001050*
001060*****************************************************************
001070* COPYRIGHT NOTICE.
001080* ****************
001090*
001100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
001110* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
001120* 1976-2027 AND LATER.
001130*
001140* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
001150* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
001160* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
001170*
001180*****************************************************************
001190*
001200 ENVIRONMENT DIVISION.
001210*=================================================================
001220*
001230 CONFIGURATION SECTION.
001240 COPY "envdiv.cob".
001250*
001260 INPUT-OUTPUT SECTION.
001270 FILE-CONTROL.
001280     COPY "selpysrq.cob".
001290     COPY "selpyatt.cob".
001300     COPY "selpylve.cob".
001310     COPY "selpysal.cob".
001320     COPY "selprint.cob".
001330*
001340 DATA DIVISION.
001350*=================================================================
001360*
001370 FILE SECTION.
001380*
001390     COPY "fdpysrq.cob".
001400     COPY "fdpyatt.cob".
001410     COPY "fdpylve.cob".
001420     COPY "fdpysal.cob".
001430*
001440 FD  PRINT-FILE
001450     REPORTS ARE SALARY-REGISTER-REPORT.
001460*
001470 WORKING-STORAGE SECTION.
001480*-----------------------
001490 77  PROG-NAME               PIC X(17)  VALUE "PY200  (1.0.00)".
001500*
001510 01  WS-DATA.
001520     03  PY-SRQ-STATUS        PIC XX.
001530     03  PY-ATT-STATUS        PIC XX.
001540     03  PY-LVE-STATUS        PIC XX.
001550     03  PY-SAL-STATUS        PIC XX.
001560     03  PY-PRT-STATUS        PIC XX.
001570*
001580     03  WS-EOF-SWITCHES.
001590         05  WS-SRQ-EOF-SW    PIC X      VALUE "N".
001600             88  SRQ-EOF                 VALUE "Y".
001610         05  WS-ATT-EOF-SW    PIC X      VALUE "N".
001620             88  ATT-EOF                 VALUE "Y".
001630         05  WS-LVE-EOF-SW    PIC X      VALUE "N".
001640             88  LVE-EOF                 VALUE "Y".
001650     03  FILLER               PIC X(04).
001660*
001670 01  WS-CONTROL-COUNTERS.
001680*                                     02/03/27 jrc - R0133 Att/
001690*                                     Lve table counters and
001700*                                     their scan indexes widened
001710*                                     from BINARY-CHAR - 1 byte
001720*                                     wraps at 255, well under
001730*                                     the 4000/2000 OCCURS below.
001740     03  WS-ATT-TBL-CNT       BINARY-SHORT UNSIGNED VALUE ZERO.
001750     03  WS-LVE-TBL-CNT       BINARY-SHORT UNSIGNED VALUE ZERO.
001760     03  WS-ATT-IX            BINARY-SHORT UNSIGNED VALUE ZERO.
001770     03  WS-LVE-IX            BINARY-SHORT UNSIGNED VALUE ZERO.
001780     03  WS-REC-CNT           BINARY-LONG UNSIGNED VALUE ZERO.
001790*                                     Salary records posted.
001800*
001810 01  WS-CONTROL-TOTALS.
001820     03  WS-TOT-NET-SALARY    PIC S9(11)V9(02) COMP-3 VALUE ZERO.
001830     03  WS-TOT-DEDUCTIONS    PIC S9(11)V9(02) COMP-3 VALUE ZERO.
001840     03  FILLER               PIC X(04).
001850*
001860*  Attendance extract table - one month's worth loaded once and
001870*   scanned per salary request.  Max 4000 rows is more than the
001880*   busiest department sees in a single monthly run.
001890*
001900 01  WS-ATTENDANCE-TABLE.
001910     03  WS-ATT-ENTRY  OCCURS 4000 TIMES
001920                        INDEXED BY WS-ATT-X.
001930         05  WS-ATT-TBL-USER-ID   PIC 9(09).
001940         05  WS-ATT-TBL-DATE      PIC 9(08).
001950         05  WS-ATT-TBL-DATE-BRK  REDEFINES WS-ATT-TBL-DATE.
001960             07  WS-ATT-TBL-YEAR  PIC 9(04).
001970             07  WS-ATT-TBL-MONTH PIC 9(02).
001980             07  WS-ATT-TBL-DAY   PIC 9(02).
001990         05  WS-ATT-TBL-STATUS    PIC X(07).
002000         05  FILLER               PIC X(02).
002010*
002020*  Approved/rejected leave extract table - same treatment.
002030*
002040 01  WS-LEAVE-TABLE.
002050     03  WS-LVE-ENTRY  OCCURS 2000 TIMES
002060                        INDEXED BY WS-LVE-X.
002070         05  WS-LVE-TBL-USER-ID   PIC 9(09).
002080         05  WS-LVE-TBL-DATE      PIC 9(08).
002090         05  WS-LVE-TBL-DATE-BRK  REDEFINES WS-LVE-TBL-DATE.
002100             07  WS-LVE-TBL-YEAR  PIC 9(04).
002110             07  WS-LVE-TBL-MONTH PIC 9(02).
002120             07  WS-LVE-TBL-DAY   PIC 9(02).
002130         05  WS-LVE-TBL-STATUS    PIC X(08).
002140         05  FILLER               PIC X(02).
002150*
002160*  Calendar days-in-month table - replaces the FUNCTION calls
002170*   this shop's run-time does not carry.  February is held at
002180*   28 and bumped to 29 by BB910 when the year tests leap.
002190*  02/03/27 vbc - R0134 Jan-Dec was one literal short (no
002200*   December entry, and Aug/Sep/Oct/Nov one month adrift) -
002210*   table rebuilt below from a single 24-byte literal redefined
002220*   over the OCCURS so the entry count can't drift again.
002230*
002240 01  WS-CALENDAR-LIST.
002250     03  CC-DAYS-LIST         PIC X(24) VALUE
002260                 "312831303130313130313031".
002270*
002280 01  WS-CALENDAR-TABLE REDEFINES WS-CALENDAR-LIST.
002290     03  CC-DAYS-IN-MONTH     PIC 9(02) OCCURS 12 TIMES.
002300*
002310*  Working copy of the current request's year/month for the
002320*   leap-year test below.
002330*
002340 01  WS-WORK-DATE.
002350     03  WS-WORK-YEAR         PIC 9(04).
002360     03  WS-WORK-MONTH        PIC 9(02).
002370*
002380*  Remainder work area for the leap-year divide tests.
002390*
002400 01  WS-LEAP-TEST.
002410     03  WS-LEAP-DIV-4        BINARY-CHAR UNSIGNED VALUE ZERO.
002420     03  WS-LEAP-REM-4        BINARY-CHAR UNSIGNED VALUE ZERO.
002430     03  WS-LEAP-DIV-100      BINARY-CHAR UNSIGNED VALUE ZERO.
002440     03  WS-LEAP-REM-100      BINARY-CHAR UNSIGNED VALUE ZERO.
002450     03  WS-LEAP-DIV-400      BINARY-CHAR UNSIGNED VALUE ZERO.
002460     03  WS-LEAP-REM-400      BINARY-CHAR UNSIGNED VALUE ZERO.
002470     03  WS-LEAP-YEAR-SW      PIC X      VALUE "N".
002480         88  WS-IS-LEAP-YEAR             VALUE "Y".
002490*
002500*  Day-count work area for the one salary request being
002510*   processed.
002520*
002530 01  WS-DAY-COUNTS.
002540     03  WS-TOTAL-DAYS        PIC 9(02)  VALUE ZERO.
002550     03  WS-PRESENT-DAYS      PIC 9(02)  VALUE ZERO.
002560     03  WS-LEAVE-DAYS        PIC 9(02)  VALUE ZERO.
002570     03  WS-ABSENT-DAYS       PIC 9(02)  VALUE ZERO.
002580*
002590*  Signed work field for the absent-day subtraction below - the
002600*   SAL-ABSENT-DAYS/WS-ABSENT-DAYS fields are unsigned so a
002610*   negative result has to be trapped here before it is moved.
002620*
002630 01  WS-ABSENT-TEST            PIC S9(03)  VALUE ZERO.
002640*
002650*  Proration amounts for the one request being processed.
002660*
002670 01  WS-AMOUNTS.
002680     03  WS-PER-DAY           PIC S9(07)V9(02) COMP-3 VALUE ZERO.
002690     03  WS-EARNED-SALARY     PIC S9(09)V9(02) COMP-3 VALUE ZERO.
002700     03  WS-DEDUCTIONS        PIC S9(09)V9(02) COMP-3 VALUE ZERO.
002710     03  WS-NET-SALARY        PIC S9(09)V9(02) COMP-3 VALUE ZERO.
002720     03  FILLER               PIC X(04).
002730*
002740 01  ERROR-MESSAGES.
002750     03  PY200-01   PIC X(46)
002760            VALUE "PY200-01 SALARY REQUEST FILE NOT FOUND -     ".
002770     03  PY200-02   PIC X(46)
002780            VALUE "PY200-02 ATTENDANCE EXTRACT NOT FOUND -      ".
002790     03  PY200-03   PIC X(46)
002800            VALUE "PY200-03 LEAVE EXTRACT NOT FOUND -           ".
002810     03  PY200-04   PIC X(46)
002820            VALUE "PY200-04 SALARY OUTPUT COULD NOT OPEN -      ".
002830     03  PY200-05   PIC X(46)
002840            VALUE "PY200-05 ATTENDANCE TABLE OVERFLOW-OVER 4000".
002850     03  PY200-06   PIC X(46)
002860            VALUE "PY200-06 LEAVE TABLE OVERFLOW - OVER 2000    ".
002870*
002880 REPORT SECTION.
002890****************
002900*
002910 RD  SALARY-REGISTER-REPORT
002920     CONTROL      FINAL
002930     PAGE LIMIT   56
002940     HEADING      1
002950     FIRST DETAIL 5
002960     LAST  DETAIL 52.
002970*
002980 01  REG-PAGE-HEAD  TYPE PAGE HEADING.
002990     03  LINE 1.
003000         05  COL  1      PIC X(17)   SOURCE PROG-NAME.
003010         05  COL 45      PIC X(30)   VALUE
003020                 "TASKBRIDGE SALARY REGISTER SUMMARY".
003030         05  COL 113     PIC X(5)    VALUE "PAGE ".
003040         05  COL 118     PIC ZZ9     SOURCE PAGE-COUNTER.
003050     03  LINE 3.
003060         05  COL  1                  VALUE "USER ID".
003070         05  COL 11                  VALUE "YEAR".
003080         05  COL 17                  VALUE "MO".
003090         05  COL 22                  VALUE "WORK DAYS".
003100         05  COL 33                  VALUE "PRESENT".
003110         05  COL 42                  VALUE "LEAVE".
003120         05  COL 49                  VALUE "ABSENT".
003130         05  COL 58                  VALUE "PER DAY".
003140         05  COL 71                  VALUE "EARNED".
003150         05  COL 87                  VALUE "DEDUCTIONS".
003160         05  COL 103                 VALUE "NET SALARY".
003170*
003180*  02/03/27 vbc - R0138 Per-day/earned/deductions/net edit PICs
003190*   below widened to match their COMP-3 source fields digit for
003200*   digit - ZZZ,ZZ9.99 (6 integer digits) was one digit short of
003210*   SAL-PER-DAY's S9(07), and three short of the S9(09) salary
003220*   amounts, so a big enough month silently truncated the printed
003230*   total even though the posted SALARY-RECORD itself was right.
003240*
003250 01  REG-DETAIL  TYPE DETAIL.
003260     03  LINE + 1.
003270         05  COL  1      PIC 9(09)   SOURCE SAL-USER-ID.
003280         05  COL 11      PIC 9(04)   SOURCE SAL-YEAR.
003290         05  COL 17      PIC 99      SOURCE SAL-MONTH.
003300         05  COL 24      PIC Z9     SOURCE SAL-TOTAL-WORKING-DAYS.
003310         05  COL 34      PIC Z9      SOURCE SAL-PRESENT-DAYS.
003320         05  COL 43      PIC Z9      SOURCE SAL-LEAVE-DAYS.
003330         05  COL 51      PIC Z9      SOURCE SAL-ABSENT-DAYS.
003340         05  COL 57      PIC Z,ZZZ,ZZ9.99    SOURCE SAL-PER-DAY.
003350         05  COL 71 PIC ZZZ,ZZZ,ZZ9.99 SOURCE SAL-EARNED-SALARY.
003360         05  COL 87      PIC ZZZ,ZZZ,ZZ9.99 SOURCE SAL-DEDUCTIONS.
003370         05  COL 103     PIC ZZZ,ZZZ,ZZ9.99 SOURCE SAL-NET-SALARY.
003380*
003390 01  REG-FINAL-TOTALS  TYPE CONTROL FOOTING FINAL  LINE PLUS 2.
003400     03  COL  1  PIC X(34) VALUE "TOTAL - SALARY RECORDS POSTED:".
003410     03  COL 36  PIC ZZZ,ZZ9    SOURCE WS-REC-CNT.
003420     03  LINE PLUS 1.
003430         05  COL  1  PIC X(34) VALUE "NET SALARY PAID          :".
003440         05 COL 36 PIC ZZ,ZZZ,ZZZ,ZZ9.99 SOURCE WS-TOT-NET-SALARY.
003450     03  LINE PLUS 1.
003460         05  COL  1  PIC X(34) VALUE "DEDUCTIONS APPLIED       :".
003470         05 COL 36 PIC ZZ,ZZZ,ZZZ,ZZ9.99 SOURCE WS-TOT-DEDUCTIONS.
003480*
003490 PROCEDURE DIVISION.
003500*===================
003510*
003520 AA000-MAIN                  SECTION.
003530*************************************
003540*
003550     MOVE     ZERO TO WS-REC-CNT.
003560     MOVE     ZERO TO WS-TOT-NET-SALARY.
003570     MOVE     ZERO TO WS-TOT-DEDUCTIONS.
003580*
003590     PERFORM  AA010-OPEN-FILES.
003600     PERFORM  AA020-LOAD-ATTENDANCE-TABLE.
003610     PERFORM  AA030-LOAD-LEAVE-TABLE.
003620*
003630     INITIATE SALARY-REGISTER-REPORT.
003640     PERFORM  AA050-PROCESS-REQUESTS
003650              UNTIL SRQ-EOF.
003660     TERMINATE SALARY-REGISTER-REPORT.
003670*
003680     CLOSE    PY-SALARY-REQUEST-FILE
003690              PY-ATTENDANCE-FILE
003700              PY-LEAVE-FILE
003710              PY-SALARY-FILE
003720              PRINT-FILE.
003730*
003740     GOBACK.
003750*
003760 AA000-EXIT.
003770     EXIT     SECTION.
003780*
003790 AA010-OPEN-FILES             SECTION.
003800*************************************
003810*
003820     OPEN     INPUT  PY-SALARY-REQUEST-FILE.
003830     IF       PY-SRQ-STATUS NOT = "00"
003840              DISPLAY PY200-01
003850              MOVE    16 TO RETURN-CODE
003860              GOBACK
003870     END-IF.
003880*
003890     OPEN     INPUT  PY-ATTENDANCE-FILE.
003900     IF       PY-ATT-STATUS NOT = "00"
003910              DISPLAY PY200-02
003920              MOVE    16 TO RETURN-CODE
003930              GOBACK
003940     END-IF.
003950*
003960     OPEN     INPUT  PY-LEAVE-FILE.
003970     IF       PY-LVE-STATUS NOT = "00"
003980              DISPLAY PY200-03
003990              MOVE    16 TO RETURN-CODE
004000              GOBACK
004010     END-IF.
004020*
004030     OPEN     OUTPUT PY-SALARY-FILE.
004040     IF       PY-SAL-STATUS NOT = "00"
004050              DISPLAY PY200-04
004060              MOVE    16 TO RETURN-CODE
004070              GOBACK
004080     END-IF.
004090*
004100     OPEN     OUTPUT PRINT-FILE.
004110*
004120 AA010-EXIT.
004130     EXIT     SECTION.
004140*
004150 AA020-LOAD-ATTENDANCE-TABLE  SECTION.
004160*************************************
004170*
004180*  Loads the whole month's attendance extract into the working
004190*   storage table once - this run-time has no ISAM access to a
004200*   line sequential file so each request's days are found by a
004210*   linear scan of this table instead of a keyed read.
004220*
004230     MOVE     ZERO TO WS-ATT-TBL-CNT.
004240     PERFORM  AA025-READ-ATTENDANCE
004250              UNTIL ATT-EOF.
004260*
004270 AA020-EXIT.
004280     EXIT     SECTION.
004290*
004300 AA025-READ-ATTENDANCE.
004310*
004320     READ     PY-ATTENDANCE-FILE
004330              AT END
004340                       MOVE "Y" TO WS-ATT-EOF-SW
004350                       GO TO AA025-EXIT.
004360     IF       PY-ATT-STATUS NOT = "00"
004370              MOVE "Y" TO WS-ATT-EOF-SW
004380              GO TO AA025-EXIT.
004390*
004400*  02/03/27 jrc - R0137 Bound the load against the table's own
004410*   OCCURS 4000 - a row past the end would index out of bounds
004420*   and overwrite working-storage adjacent to the table instead
004430*   of failing cleanly.
004440*
004450     IF       WS-ATT-TBL-CNT NOT < 4000
004460              DISPLAY PY200-05
004470              MOVE    16 TO RETURN-CODE
004480              GOBACK
004490     END-IF.
004500*
004510     ADD      1 TO WS-ATT-TBL-CNT.
004520     SET      WS-ATT-X TO WS-ATT-TBL-CNT.
004530     MOVE     ATT-USER-ID TO WS-ATT-TBL-USER-ID (WS-ATT-X).
004540     MOVE     ATT-DATE    TO WS-ATT-TBL-DATE (WS-ATT-X).
004550     MOVE     ATT-STATUS  TO WS-ATT-TBL-STATUS (WS-ATT-X).
004560*
004570 AA025-EXIT.
004580     EXIT.
004590*
004600 AA030-LOAD-LEAVE-TABLE       SECTION.
004610*************************************
004620*
004630     MOVE     ZERO TO WS-LVE-TBL-CNT.
004640     PERFORM  AA035-READ-LEAVE
004650              UNTIL LVE-EOF.
004660*
004670 AA030-EXIT.
004680     EXIT     SECTION.
004690*
004700 AA035-READ-LEAVE.
004710*
004720     READ     PY-LEAVE-FILE
004730              AT END
004740                       MOVE "Y" TO WS-LVE-EOF-SW
004750                       GO TO AA035-EXIT.
004760     IF       PY-LVE-STATUS NOT = "00"
004770              MOVE "Y" TO WS-LVE-EOF-SW
004780              GO TO AA035-EXIT.
004790*
004800*  Business Rule 3 - leave days are counted one per APPROVED
004810*   request whose LV-START-DATE falls in the target month, the
004820*   start/end span itself is not expanded here, so only the
004830*   start date's year/month is carried forward, not the end date.
004840*
004850*  02/03/27 jrc - R0137 Bound the load against the table's own
004860*   OCCURS 2000, same as AA025-Read-Attendance above.
004870*
004880     IF       WS-LVE-TBL-CNT NOT < 2000
004890              DISPLAY PY200-06
004900              MOVE    16 TO RETURN-CODE
004910              GOBACK
004920     END-IF.
004930*
004940     ADD      1 TO WS-LVE-TBL-CNT.
004950     SET      WS-LVE-X TO WS-LVE-TBL-CNT.
004960     MOVE     LV-USER-ID   TO WS-LVE-TBL-USER-ID (WS-LVE-X).
004970     MOVE     LV-START-DATE TO WS-LVE-TBL-DATE   (WS-LVE-X).
004980     MOVE     LV-STATUS    TO WS-LVE-TBL-STATUS  (WS-LVE-X).
004990*
005000 AA035-EXIT.
005010     EXIT.
005020*
005030 AA050-PROCESS-REQUESTS       SECTION.
005040*************************************
005050*
005060     READ     PY-SALARY-REQUEST-FILE
005070              AT END
005080                       MOVE "Y" TO WS-SRQ-EOF-SW
005090                       GO TO AA050-EXIT.
005100     IF       PY-SRQ-STATUS NOT = "00"
005110              MOVE "Y" TO WS-SRQ-EOF-SW
005120              GO TO AA050-EXIT.
005130*
005140     PERFORM  BB900-CALC-TOTAL-DAYS    THRU BB900-EXIT.
005150     PERFORM  BB920-COUNT-PRESENT-DAYS THRU BB920-EXIT.
005160     PERFORM  BB930-COUNT-LEAVE-DAYS   THRU BB930-EXIT.
005170     PERFORM  BB940-CALC-ABSENT-DAYS   THRU BB940-EXIT.
005180     PERFORM  BB950-CALC-SALARY        THRU BB950-EXIT.
005190     PERFORM  AA060-WRITE-SALARY-RECORD.
005200     PERFORM  AA070-ACCUMULATE-TOTALS.
005210*
005220 AA050-EXIT.
005230     EXIT     SECTION.
005240*
005250 AA060-WRITE-SALARY-RECORD    SECTION.
005260*************************************
005270*
005280     MOVE     SPACES          TO PY-SALARY-RECORD.
005290     MOVE     SR-USER-ID      TO SAL-USER-ID.
005300     MOVE     SR-YEAR         TO SAL-YEAR.
005310     MOVE     SR-MONTH        TO SAL-MONTH.
005320     MOVE     SR-BASE-SALARY  TO SAL-BASE-SALARY.
005330     MOVE     WS-TOTAL-DAYS   TO SAL-TOTAL-WORKING-DAYS.
005340     MOVE     WS-PRESENT-DAYS TO SAL-PRESENT-DAYS.
005350     MOVE     WS-ABSENT-DAYS  TO SAL-ABSENT-DAYS.
005360     MOVE     WS-LEAVE-DAYS   TO SAL-LEAVE-DAYS.
005370     MOVE     WS-PER-DAY      TO SAL-PER-DAY.
005380     MOVE     WS-EARNED-SALARY TO SAL-EARNED-SALARY.
005390     MOVE     WS-DEDUCTIONS    TO SAL-DEDUCTIONS.
005400     MOVE     WS-NET-SALARY    TO SAL-NET-SALARY.
005410*
005420     WRITE    PY-SALARY-RECORD.
005430     GENERATE REG-DETAIL.
005440*
005450 AA060-EXIT.
005460     EXIT     SECTION.
005470*
005480 AA070-ACCUMULATE-TOTALS      SECTION.
005490*************************************
005500*
005510     ADD      1 TO WS-REC-CNT.
005520     ADD      WS-NET-SALARY  TO WS-TOT-NET-SALARY.
005530     ADD      WS-DEDUCTIONS  TO WS-TOT-DEDUCTIONS.
005540*
005550 AA070-EXIT.
005560     EXIT     SECTION.
005570*
005580 BB900-CALC-TOTAL-DAYS.
005590*********************************************************
005600*  BUSINESS RULE 1 - TOTAL WORKING DAYS IS THE NUMBER OF
005610*   CALENDAR DAYS IN SR-YEAR/SR-MONTH, LEAP YEAR ADJUSTED.
005620*
005630     MOVE     SR-YEAR  TO WS-WORK-YEAR.
005640     MOVE     SR-MONTH TO WS-WORK-MONTH.
005650     PERFORM  BB910-TEST-LEAP-YEAR THRU BB910-EXIT.
005660*
005670     MOVE     CC-DAYS-IN-MONTH (SR-MONTH) TO WS-TOTAL-DAYS.
005680     IF       SR-MONTH = 2 AND WS-IS-LEAP-YEAR
005690              MOVE 29 TO WS-TOTAL-DAYS
005700     END-IF.
005710*
005720 BB900-EXIT.
005730     EXIT.
005740*
005750 BB910-TEST-LEAP-YEAR.
005760*********************************************************
005770*  LEAP IF DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR IS
005780*   DIVISIBLE BY 400) - NO INTRINSIC FUNCTION AVAILABLE SO
005790*   TESTED BY HAND WITH DIVIDE/REMAINDER.
005800*  09/02/27 JRC - R0130 Century-year branch corrected, see
005810*   change log above - was rejecting leap centuries.
005820*
005830     MOVE     "N" TO WS-LEAP-YEAR-SW.
005840     DIVIDE   WS-WORK-YEAR BY 4
005850              GIVING WS-LEAP-DIV-4
005860              REMAINDER WS-LEAP-REM-4.
005870     IF       WS-LEAP-REM-4 NOT = ZERO
005880              GO TO BB910-EXIT.
005890*
005900     DIVIDE   WS-WORK-YEAR BY 100
005910              GIVING WS-LEAP-DIV-100
005920              REMAINDER WS-LEAP-REM-100.
005930     IF       WS-LEAP-REM-100 NOT = ZERO
005940              MOVE "Y" TO WS-LEAP-YEAR-SW
005950              GO TO BB910-EXIT.
005960*
005970     DIVIDE   WS-WORK-YEAR BY 400
005980              GIVING WS-LEAP-DIV-400
005990              REMAINDER WS-LEAP-REM-400.
006000     IF       WS-LEAP-REM-400 = ZERO
006010              MOVE "Y" TO WS-LEAP-YEAR-SW.
006020*
006030 BB910-EXIT.
006040     EXIT.
006050*
006060 BB920-COUNT-PRESENT-DAYS.
006070*********************************************************
006080*  BUSINESS RULE 2 - COUNT OF ATTENDANCE EXTRACT ROWS FOR
006090*   THIS USER/MONTH WITH STATUS PRESENT.
006100*
006110     MOVE     ZERO TO WS-PRESENT-DAYS.
006120     IF       WS-ATT-TBL-CNT = ZERO
006130              GO TO BB920-EXIT.
006140*
006150     PERFORM  BB921-TEST-ONE-ATT-ROW
006160              VARYING WS-ATT-IX FROM 1 BY 1
006170              UNTIL WS-ATT-IX > WS-ATT-TBL-CNT.
006180*
006190 BB920-EXIT.
006200     EXIT.
006210*
006220 BB921-TEST-ONE-ATT-ROW.
006230*
006240     SET      WS-ATT-X TO WS-ATT-IX.
006250     IF       WS-ATT-TBL-USER-ID (WS-ATT-X) = SR-USER-ID
006260          AND WS-ATT-TBL-YEAR  (WS-ATT-X) = SR-YEAR
006270          AND WS-ATT-TBL-MONTH (WS-ATT-X) = SR-MONTH
006280          AND WS-ATT-TBL-STATUS (WS-ATT-X) = "PRESENT"
006290              ADD 1 TO WS-PRESENT-DAYS.
006300*
006310 BB930-COUNT-LEAVE-DAYS.
006320*********************************************************
006330*  BUSINESS RULE 3 - COUNT OF APPROVED LEAVE REQUESTS FOR
006340*   THIS USER/MONTH, ONE DAY PER REQUEST REGARDLESS OF SPAN.
006350*
006360     MOVE     ZERO TO WS-LEAVE-DAYS.
006370     IF       WS-LVE-TBL-CNT = ZERO
006380              GO TO BB930-EXIT.
006390*
006400     PERFORM  BB931-TEST-ONE-LVE-ROW
006410              VARYING WS-LVE-IX FROM 1 BY 1
006420              UNTIL WS-LVE-IX > WS-LVE-TBL-CNT.
006430*
006440 BB930-EXIT.
006450     EXIT.
006460*
006470 BB931-TEST-ONE-LVE-ROW.
006480*
006490     SET      WS-LVE-X TO WS-LVE-IX.
006500     IF       WS-LVE-TBL-USER-ID (WS-LVE-X) = SR-USER-ID
006510          AND WS-LVE-TBL-YEAR   (WS-LVE-X) = SR-YEAR
006520          AND WS-LVE-TBL-MONTH  (WS-LVE-X) = SR-MONTH
006530          AND WS-LVE-TBL-STATUS (WS-LVE-X) = "APPROVED"
006540              ADD 1 TO WS-LEAVE-DAYS.
006550*
006560 BB940-CALC-ABSENT-DAYS.
006570*********************************************************
006580*  BUSINESS RULE 4 - ABSENT DAYS IS TOTAL LESS PRESENT AND
006590*   LEAVE, FLOORED AT ZERO.
006600*
006610     COMPUTE  WS-ABSENT-TEST = WS-TOTAL-DAYS
006620                              - WS-PRESENT-DAYS
006630                              - WS-LEAVE-DAYS.
006640     IF       WS-ABSENT-TEST < ZERO
006650              MOVE ZERO TO WS-ABSENT-DAYS
006660     ELSE
006670              MOVE WS-ABSENT-TEST TO WS-ABSENT-DAYS
006680     END-IF.
006690*
006700 BB940-EXIT.
006710     EXIT.
006720*
006730 BB950-CALC-SALARY.
006740*********************************************************
006750*  BUSINESS RULES 5-8 - PER-DAY RATE, EARNED, DEDUCTIONS
006760*   AND NET SALARY.
006770*
006780     DIVIDE   SR-BASE-SALARY BY WS-TOTAL-DAYS
006790              GIVING WS-PER-DAY ROUNDED.
006800*
006810     MULTIPLY WS-PER-DAY BY WS-PRESENT-DAYS
006820              GIVING WS-EARNED-SALARY ROUNDED.
006830*
006840     MULTIPLY WS-PER-DAY BY WS-ABSENT-DAYS
006850              GIVING WS-DEDUCTIONS ROUNDED.
006860*
006870     COMPUTE  WS-NET-SALARY ROUNDED =
006880              WS-EARNED-SALARY + (WS-PER-DAY * WS-LEAVE-DAYS).
006890*
006900 BB950-EXIT.
006910     EXIT.
006920*
