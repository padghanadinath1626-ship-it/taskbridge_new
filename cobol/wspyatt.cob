000010******************************************************
000020*                                                     *
000030*   Record Definition For Employee Attendance        *
000040*              Extract File                          *
000050*      Sequential file - no key, scanned by employee *
000060******************************************************
000070*  File size 24 bytes.
000080*
000090*  Adapted from the payroll Pay-Transactions record
000100*   (formerly wspyhrs, Hrs-Emp-No/Hrs-Effective-Date/
000110*   Hrs-Rate/Hrs-Units) to carry the monthly-salary-run
000120*   attendance extract instead of a piece-rate hours
000130*   transaction.
000140*
000150* 28/10/25 vbc - Created as Hrs transaction record (wspyhrs).
000160* 03/12/26 jrc -    R0118 Taken over for salary-run attendance
000170*                   extract. Hrs-Emp-No renamed Att-User-Id,
000180*                   Hrs-Effective-Date renamed Att-Date, added
000190*                   Att-Status, dropped Rate/Units (piece-rate
000200*                   fields have no attendance counterpart).
000210* 09/01/27 vbc -    R0122 Tightened Att-Status to the three
000220*                   values py200 actually tests for.
000230* 16/01/27 vbc -    R0125 Added trailing filler, reserved for
000240*                   future use - house rule, every record gets
000250*                   spare bytes whatever its size today.
000260* 02/03/27 jrc -    R0136 Dropped the trailing filler - this
000270*                   extract's 24-byte length is fixed by the
000280*                   upstream feed, no spare bytes to reserve.
000290*
000300 01  PY-Attendance-Record.
000310     03  ATT-USER-ID           PIC 9(09).
000320*                                     Employee id - FK to user.
000330     03  ATT-DATE              PIC 9(08).
000340*                                     Attendance date, CCYYMMDD.
000350     03  ATT-STATUS            PIC X(07).
000360*                                     PRESENT, ABSENT or ON_LEAVE.
000370*
