000010******************************************************
000020*                                                     *
000030*   Record Definition For Salary                     *
000040*              Output File                           *
000050*      Sequential file - one row per request posted  *
000060******************************************************
000070*  File size 75 bytes (52 used + 23 filler).
000080*
000090*  Adapted from the Check/Payment record (formerly wspychk,
000100*   Chk-Emp-No/Chk-Interval/Chk-Check-No/Chk-Amt occurs 16)
000110*   to carry the proration breakdown py200 posts for one
000120*   employee-month instead of a check/BACS payment line.
000130*
000140* 29/10/25 vbc - Created as Chk record (wspychk).
000150* 07/12/26 jrc -    R0118 Taken over for salary-run output
000160*                   record. Chk-Emp-No renamed Sal-User-Id,
000170*                   the Chk-Amt(16) pay-category table replaced
000180*                   by the named day-count/amount fields py200
000190*                   actually computes. Chk-Check-No/Chk-Interval
000200*                   dropped - no check is cut by this run.
000210* 14/01/27 vbc -    R0124 Filler added to pad record to the
000220*                   75 byte register length agreed with HR.
000230*
000240 01  PY-Salary-Record.
000250     03  SAL-USER-ID           PIC 9(09).
000260*                                     Employee id.
000270     03  SAL-YEAR              PIC 9(04).
000280*                                     Calendar year processed.
000290     03  SAL-MONTH             PIC 9(02).
000300*                                     Calendar month processed.
000310     03  SAL-BASE-SALARY       PIC S9(09)V9(02) COMP-3.
000320*                                     Base salary as supplied.
000330     03  SAL-TOTAL-WORKING-DAYS
000340                                PIC 9(02).
000350*                                     Calendar days in the month.
000360     03  SAL-PRESENT-DAYS      PIC 9(02).
000370*                                     Count of PRESENT attendance.
000380     03  SAL-ABSENT-DAYS       PIC 9(02).
000390*                                     Total-present-leave, floor 0
000400     03  SAL-LEAVE-DAYS        PIC 9(02).
000410*                                     Count of APPROVED leave req.
000420     03  SAL-PER-DAY           PIC S9(07)V9(02) COMP-3.
000430*                                     Base salary / total days,
000440*                                     rounded half-up.
000450     03  SAL-EARNED-SALARY     PIC S9(09)V9(02) COMP-3.
000460*                                     Salary-per-day * present.
000470     03  SAL-DEDUCTIONS        PIC S9(09)V9(02) COMP-3.
000480*                                     Salary-per-day * absent.
000490     03  SAL-NET-SALARY        PIC S9(09)V9(02) COMP-3.
000500*                                     Earned + (per-day * leave).
000510     03  FILLER                PIC X(23).
000520*
