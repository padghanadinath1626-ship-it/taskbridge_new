000010******************************************************
000020*                                                     *
000030*   Record Definition For Employee Leave             *
000040*              Extract File                          *
000050*      Sequential file - no key, scanned by employee *
000060******************************************************
000070*  File size 35 bytes (33 used + 2 filler).
000080*
000090*  Adapted from the small flat Accounts record
000100*   (formerly wspyact, Act-No/Act-Gl-No/Act-Desc) to carry
000110*   the approved-leave extract consumed by the monthly
000120*   salary run instead of a chart-of-accounts entry.
000130*
000140* 29/10/25 vbc - Created as Accounts record (wspyact).
000150* 05/12/26 jrc -    R0118 Taken over for salary-run leave
000160*                   extract. Act-No widened and renamed
000170*                   Lv-User-Id, Act-Gl-No split into
000180*                   Lv-Start-Date/Lv-End-Date, Act-Desc
000190*                   renamed Lv-Status.
000200* 11/01/27 vbc -    R0123 Confirmed Lv-End-Date is carried
000210*                   but not tested by py200 - leave days are
000220*                   counted one per approved request, not by
000230*                   the number of days the request spans
000240*                   (see Business Rule 3 in the run book).
000250* 16/01/27 vbc -    R0125 Added trailing filler, reserved for
000260*                   future use - house rule, every record gets
000270*                   spare bytes whatever its size today.
000280* 02/03/27 jrc -    R0139 Corrected the file size comment above -
000290*                   it was counting the four Lv- fields only and
000300*                   leaving the filler it's describing out of its
000310*                   own total.
000320*
000330 01  PY-Leave-Record.
000340     03  LV-USER-ID            PIC 9(09).
000350*                                     Employee id.
000360     03  LV-START-DATE         PIC 9(08).
000370*                                     Leave start date, CCYYMMDD.
000380     03  LV-END-DATE           PIC 9(08).
000390*                                     Leave end date, CCYYMMDD -
000400*                                     carried but not tested.
000410     03  LV-STATUS             PIC X(08).
000420*                                     PENDING, APPROVED/REJECTED.
000430     03  FILLER                PIC X(02).
000440*                                     Reserved for future use.
000450*
