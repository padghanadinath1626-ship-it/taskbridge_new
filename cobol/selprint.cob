000010*  Select For Print File - 132 col, landscape.
000020*  02/02/2026 vbc - Created for pyrgstr/vacprint reports.
000030*  16/01/27 vbc - R0125 Reused unchanged for the salary
000040*                 register summary print file in py200.
000050*
000060     SELECT  PRINT-FILE
000070             ASSIGN       TO "SALRPT"
000080             ORGANIZATION IS LINE SEQUENTIAL
000090             FILE STATUS  IS PY-PRT-STATUS.
000100*
