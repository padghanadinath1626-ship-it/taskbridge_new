000010*  Common Special-Names Entry - All Payroll Programs.
000020*  29/10/25 vbc - Created for the payroll suite so every
000030*                 program gets the same printer/switch setup
000040*                 without retyping it each time.
000050*  08/12/26 jrc - R0119 Reused unchanged for the py200 salary
000060*                 run - no screen work in this program so the
000070*                 CRT-STATUS clause in the caller is skipped.
000080*
000090     CONFIGURATION SECTION.
000100     SPECIAL-NAMES.
000110         C01                  IS TOP-OF-FORM
000120         CLASS DAY-CLASS      IS "MON" "TUE" "WED" "THU" "FRI"
000130                                  "SAT" "SUN"
000140         UPSI-0               ON STATUS IS PY-RERUN-SWITCH
000150                               OFF STATUS IS PY-NORMAL-SWITCH.
000160*
