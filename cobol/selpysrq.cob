000010*  Select For Salary Request File.
000020*  14/01/27 vbc - R0124 Created with the other salary-run
000030*                 selects, split out of py200 per house style.
000040*
000050     SELECT  PY-SALARY-REQUEST-FILE
000060             ASSIGN       TO "SALREQ"
000070             ORGANIZATION IS LINE SEQUENTIAL
000080             FILE STATUS  IS PY-SRQ-STATUS.
000090*
