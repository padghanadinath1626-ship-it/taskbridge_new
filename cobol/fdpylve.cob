000010*  FD For Leave Extract File.
000020*  14/01/27 vbc - R0124 Created with the other salary-run
000030*                 fd's, split out of py200 per house style.
000040*
000050 FD  PY-LEAVE-FILE.
000060*
000070     COPY "wspylve.cob".
000080*
